000100******************************************************************
000200* Author: B. OKONKWO
000300* Date: 14-03-1987
000400* Purpose: SHARED WORKING-STORAGE FOR THE BACKTEST ENGINE.  HOLDS
000500*        : THE IN-MEMORY BAR TABLE (ONE ENTRY PER TRADING DAY,
000600*        : LOADED ONCE AND RE-USED ACROSS ALL FIVE STRATEGY
000700*        : PASSES), THE SIMULATED CASH-ACCOUNT STATE, THE
000800*        : SCRATCH FIELDS THE INDICATOR/SIGNAL PARAGRAPHS SHARE,
000900*        : AND THE GENERAL-PURPOSE "CALCULATOR" LINKAGE USED BY
001000*        : THE SMA/ATR/RSI/ROLL-MAX/ROLL-MIN PARAGRAPHS.
001100* Tectonics: COPY BTWORK01 INTO WORKING-STORAGE SECTION.
001200*        : 09/30/1998  BOK  CR-4417  WIDENED BT-MAX-BARS FROM
001300*        :             1500 TO 3000 - ONE SYMBOL NOW CARRIES
001400*        :             OVER 11 YEARS OF DAILY HISTORY.
001500*        : 02/18/1999  BOK  CR-4901  ADDED BT-STRATEGY-NAME-TABLE
001600*        :             REDEFINES SO THE DRIVER LOOP CAN INDEX THE
001700*        :             STRATEGY NAME BY BT-STRAT-IX.
001800*        : 06/07/1999  TWM  CR-5033  ADDED BT-POSN-SIZE TO THE
001900*        :             BAR ENTRY FOR THE TURTLE ATR-BASED SIZING
002000*        :             AND THE BT-CALC-xxx "CALCULATOR" FIELDS SO
002100*        :             ONE SET OF SMA/ATR/RSI/ROLL PARAGRAPHS CAN
002200*        :             SERVE ALL FIVE STRATEGIES.
002300*        : 03/06/2000  PJR  CR-5210  Y2K POST-VERIFICATION - RAN
002400*        :             BT-BAR-DATE/BT-BAR-YYYY ACROSS THE CENTURY
002500*        :             ROLLOVER SAMPLE FILE, NO FIELD CHANGES
002600*        :             REQUIRED, SEE CR-5210 SIGN-OFF ON FILE.
002700******************************************************************
002800*
002900 01  BT-CONSTANTS.
003000     05  BT-MAX-BARS               PIC 9(04)  VALUE 3000.
003100     05  BT-NUM-STRATEGIES         PIC 9(01)  VALUE 5.
003200     05  FILLER                    PIC X(05).
003300*
003400 01  BT-BAR-TABLE.
003500     05  BT-BAR-ENTRY OCCURS 3000 TIMES.
003600         10  BT-BAR-DATE-GROUP.
003700             15  BT-BAR-DATE           PIC 9(08).
003800         10  BT-BAR-DATE-X REDEFINES BT-BAR-DATE-GROUP.
003900             15  BT-BAR-YYYY           PIC 9(04).
004000             15  BT-BAR-MM             PIC 9(02).
004100             15  BT-BAR-DD             PIC 9(02).
004200         10  BT-BAR-OPEN               PIC S9(07)V9(04).
004300         10  BT-BAR-HIGH               PIC S9(07)V9(04).
004400         10  BT-BAR-LOW                PIC S9(07)V9(04).
004500         10  BT-BAR-CLOSE              PIC S9(07)V9(04).
004600         10  BT-BAR-VOLUME             PIC 9(12).
004700         10  BT-SIGNAL                 PIC S9(01).
004800         10  BT-POSN-CHANGE            PIC S9(01).
004900         10  BT-POSN-SIZE              PIC S9(07)V9(04).
005000         10  BT-SMA-SHORT              PIC S9(07)V9(04).
005100         10  BT-SMA-LONG               PIC S9(07)V9(04).
005200         10  BT-MA60-VALUE             PIC S9(07)V9(04).
005300         10  BT-VOL-MA5                PIC 9(12)V9(04).
005400         10  BT-ATR-VALUE              PIC S9(07)V9(04).
005500         10  BT-RSI-VALUE              PIC S9(03)V9(06).
005600         10  BT-TREND-MA               PIC S9(07)V9(04).
005700         10  BT-SUPPORT-MA             PIC S9(07)V9(04).
005800         10  BT-RECENT-HIGH            PIC S9(07)V9(04).
005900         10  BT-ENTRY-HIGH             PIC S9(07)V9(04).
006000         10  BT-EXIT-LOW               PIC S9(07)V9(04).
006100         10  BT-PV-VALUE               PIC S9(13)V9(02).
006200         10  FILLER                    PIC X(04).
006300*
006400 01  BT-STRATEGY-NAME-LIST.
006500     05  FILLER                    PIC X(30)
006600                          VALUE 'SMA CROSSOVER 20/50'.
006700     05  FILLER                    PIC X(30)
006800                          VALUE 'TURTLE BREAKOUT 20/10'.
006900     05  FILLER                    PIC X(30)
007000                          VALUE 'PULLBACK BUY TREND+RSI'.
007100     05  FILLER                    PIC X(30)
007200                          VALUE 'CHU PULLBACK MA20/MA60'.
007300     05  FILLER                    PIC X(30)
007400                          VALUE 'BUY AND HOLD BENCHMARK'.
007500 01  BT-STRATEGY-NAME-TABLE REDEFINES BT-STRATEGY-NAME-LIST.
007600     05  BT-STRATEGY-NAME-ENTRY OCCURS 5 TIMES
007700                                PIC X(30).
007800*
007900 01  BT-ACCOUNT-STATE.
008000     05  BT-CURRENT-SYMBOL         PIC X(10)  VALUE 'XYZCORP'.
008100     05  BT-INITIAL-CAPITAL        PIC S9(13)V9(02)
008200                                   VALUE 100000.00.
008300     05  BT-COMMISSION-RATE        PIC S9(01)V9(06)
008400                                   VALUE 0.001000.
008500     05  BT-CASH                   PIC S9(13)V9(02).
008600     05  BT-POSITION-SHARES        PIC S9(09) COMP.
008700     05  BT-SHARES-TO-TRADE        PIC S9(09) COMP.
008800     05  FILLER                    PIC X(05).
008900*
009000 01  BT-COUNTERS.
009100     05  BT-BAR-COUNT              PIC 9(05) COMP.
009200     05  BT-STRAT-IX               PIC 9(02) COMP.
009300     05  BT-SUB                    PIC 9(05) COMP.
009400     05  BT-WINDOW-IX              PIC 9(05) COMP.
009500     05  BT-TRADE-COUNT            PIC 9(05) COMP.
009600     05  BT-TOTAL-TRADE-COUNT      PIC 9(05) COMP.
009700     05  BT-RETURN-COUNT           PIC 9(05) COMP.
009800     05  FILLER                    PIC X(05).
009900*
010000 01  BT-METRICS-WORK.
010100     05  BT-SUM-RETURNS            PIC S9(09)V9(08).
010200     05  BT-SUM-RETURNS-SQ         PIC S9(09)V9(08).
010300     05  BT-PERIOD-RETURN          PIC S9(07)V9(08).
010400     05  BT-VARIANCE               PIC S9(09)V9(08).
010500     05  BT-STDDEV                 PIC S9(07)V9(06).
010600     05  BT-RUNNING-PEAK           PIC S9(13)V9(02).
010700     05  BT-DRAWDOWN               PIC S9(07)V9(06).
010800     05  BT-MAX-DRAWDOWN           PIC S9(07)V9(06).
010900     05  BT-TOTAL-RETURN           PIC S9(07)V9(06).
011000     05  BT-ANNUAL-RETURN          PIC S9(07)V9(06).
011100     05  BT-VOLATILITY             PIC S9(07)V9(06).
011200     05  BT-SHARPE-RATIO           PIC S9(05)V9(06).
011300     05  FILLER                    PIC X(05).
011400*
011500 01  BT-CALC-LINKAGE.
011600     05  BT-CALC-WINDOW            PIC 9(05) COMP.
011700     05  BT-CALC-END-IDX           PIC 9(05) COMP.
011800     05  BT-CALC-START             PIC 9(05) COMP.
011900     05  BT-CALC-LOOP-END          PIC 9(05) COMP.
012000     05  BT-CALC-SHIFT-SW          PIC X(01).
012100     05  BT-CALC-SOURCE-SW         PIC X(01)  VALUE 'C'.
012200         88  BT-CALC-SOURCE-IS-CLOSE   VALUE 'C'.
012300         88  BT-CALC-SOURCE-IS-VOLUME  VALUE 'V'.
012400     05  BT-CALC-UNDEF-SW          PIC X(01).
012500         88  BT-CALC-UNDEFINED         VALUE 'Y'.
012600     05  BT-CALC-RESULT            PIC S9(09)V9(08).
012700     05  BT-CALC-SUM               PIC S9(13)V9(08).
012800     05  BT-CALC-TR                PIC S9(07)V9(04).
012900     05  BT-CALC-TR-A              PIC S9(07)V9(04).
013000     05  BT-CALC-TR-B              PIC S9(07)V9(04).
013100     05  BT-CALC-TR-C              PIC S9(07)V9(04).
013200     05  BT-CALC-GAIN-SUM          PIC S9(09)V9(08).
013300     05  BT-CALC-LOSS-SUM          PIC S9(09)V9(08).
013400     05  BT-CALC-GAIN              PIC S9(07)V9(08).
013500     05  BT-CALC-LOSS              PIC S9(07)V9(08).
013600     05  BT-CALC-RS                PIC S9(07)V9(08).
013700     05  BT-CALC-DELTA             PIC S9(07)V9(04).
013800     05  BT-CALC-EXPONENT          PIC S9(05)V9(08).
013900     05  FILLER                    PIC X(05).
014000*
014100* CR-5901 MKV 04/02/2003 - BT-CALC-MAX/MIN PULLED OUT OF THE
014200* GROUP ABOVE AND CARRIED AS STANDALONE 77-LEVEL SCRATCH
014300* FIELDS PER SHOP STANDARDS REVIEW (SEE BNKACC WS-STATUS).
014400 77  BT-CALC-MAX                   PIC S9(07)V9(04).
014500 77  BT-CALC-MIN                   PIC S9(07)V9(04).
014600*
014700 01  BT-SIGNAL-PASS-WORK.
014800     05  WS-SIG-POSITION-SW        PIC X(01)  VALUE 'N'.
014900         88  WS-SIG-POSITION-OPEN      VALUE 'Y'.
015000     05  WS-SIG-STOP-PRICE         PIC S9(07)V9(04).
015100     05  WS-SIG-TARGET-PRICE       PIC S9(07)V9(04).
015200     05  WS-SIG-ENTRY-PRICE        PIC S9(07)V9(04).
015300     05  WS-SIG-PULLBACK-PCT       PIC S9(03)V9(06).
015400     05  WS-SIG-SUPPORT-DIST       PIC S9(07)V9(04).
015500     05  WS-SIG-SUPPORT-PCT        PIC S9(03)V9(06).
015600     05  WS-SIG-MA20-BAND          PIC S9(07)V9(04).
015700     05  WS-SIG-UPTREND-SW         PIC X(01).
015800         88  WS-SIG-IS-UPTREND         VALUE 'Y'.
015900     05  WS-SIG-PULLBACK-SW        PIC X(01).
016000         88  WS-SIG-IS-PULLBACK        VALUE 'Y'.
016100     05  WS-SIG-TRIGGER-SW         PIC X(01).
016200         88  WS-SIG-IS-TRIGGER         VALUE 'Y'.
016300     05  FILLER                    PIC X(05).
016400*
016500 01  BT-TRADE-WORK.
016600     05  WS-TRADE-COST             PIC S9(13)V9(04).
016700     05  WS-TRADE-VALUE            PIC S9(13)V9(02).
016800     05  WS-TRADE-REVENUE          PIC S9(13)V9(02).
016900     05  WS-JOURNAL-QTY            PIC S9(09).
017000     05  FILLER                    PIC X(05).
017100*
017200 01  BT-FILE-STATUS-FIELDS.
017300     05  WS-PRCBAR-STATUS          PIC X(02)  VALUE SPACES.
017400     05  WS-TRDJRN-STATUS          PIC X(02)  VALUE SPACES.
017500     05  WS-RPTOUT-STATUS          PIC X(02)  VALUE SPACES.
017600     05  FILLER                    PIC X(05).
017700*
017800* CR-5901 MKV 04/02/2003 - WS-PRCBAR-EOF-SW PULLED OUT OF THE
017900* GROUP ABOVE AND CARRIED AS A STANDALONE 77-LEVEL SWITCH
018000* PER SHOP STANDARDS REVIEW (SEE BNKACC WS-STATUS).
018100 77  WS-PRCBAR-EOF-SW              PIC X(01)  VALUE 'N'.
018200     88  WS-PRCBAR-EOF                 VALUE 'Y'.
018300*
