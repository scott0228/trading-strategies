000100******************************************************************
000200* Author: B. OKONKWO
000300* Date: 14-03-1987
000400* Purpose: WORKING-STORAGE LAYOUT FOR ONE PERFORMANCE-SUMMARY
000500*        : ROW.  THE ENGINE BUILDS ONE ROW PER STRATEGY RUN AND
000600*        : HOLDS ALL ROWS IN PERF-SUMMARY-TABLE SO THE SUMMARY
000700*        : REPORT CAN PRINT THE PER-STRATEGY BLOCKS AND THE
000800*        : COMPARISON TABLE AFTER THE LAST STRATEGY HAS RUN.
000900* Tectonics: COPY PERFSM01 INTO WORKING-STORAGE SECTION.
001000*        : 02/18/1999  BOK  CR-4901  ADDED PERF-SUMMARY-TOTALS
001100*        :             REDEFINES FOR THE COMPARISON TABLE'S
001200*        :             AVERAGE-OF-ALL-STRATEGIES TRAILER LINE.
001300*        : 11/14/2001  PJR  CR-5640  WIDENED PERF-FINAL-CAPITAL
001400*        :             PICTURE DISCUSSION CLOSED WITH NO CHANGE -
001500*        :             S9(13)V9(02) CONFIRMED SUFFICIENT FOR THE
001600*        :             DECIMALIZATION-ERA PRICE RANGES REVIEWED.
001700******************************************************************
001800*
001900 01  PERF-SUMMARY-TABLE.
002000     05  PERF-SUMMARY-ROW OCCURS 5 TIMES.
002100         10  PERF-STRATEGY             PIC X(30).
002200         10  PERF-TOTAL-RET-PCT        PIC S9(05)V9(02).
002300         10  PERF-ANNUAL-RET-PCT       PIC S9(05)V9(02).
002400         10  PERF-VOLATILITY-PCT       PIC S9(05)V9(02).
002500         10  PERF-SHARPE               PIC S9(03)V9(03).
002600         10  PERF-MAX-DD-PCT           PIC S9(03)V9(02).
002700         10  PERF-TRADES               PIC 9(05).
002800         10  PERF-FINAL-CAPITAL        PIC S9(13)V9(02).
002900         10  FILLER                    PIC X(10).
003000*
003100 01  PERF-SUMMARY-TOTALS REDEFINES PERF-SUMMARY-TABLE.
003200     05  PERF-TOTALS-FIRST-ROW.
003300         10  FILLER                    PIC X(30).
003400         10  FILLER                    PIC X(07).
003500         10  PTOT-AVG-ANNUAL-RET-PCT   PIC S9(05)V9(02).
003600         10  PTOT-AVG-VOLATILITY-PCT   PIC S9(05)V9(02).
003700         10  PTOT-AVG-SHARPE           PIC S9(03)V9(03).
003800         10  PTOT-WORST-MAX-DD-PCT     PIC S9(03)V9(02).
003900         10  PTOT-TOTAL-TRADES         PIC 9(05).
004000         10  PTOT-TOTAL-FINAL-CAPITAL  PIC S9(13)V9(02).
004100         10  FILLER                    PIC X(10).
004200     05  FILLER                        PIC X(368).
004300*
