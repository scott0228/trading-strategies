000100******************************************************************
000200* Author: B. OKONKWO
000300* Date: 14-03-1987
000400* Purpose: RECORD LAYOUT FOR THE TRADE JOURNAL FILE WRITTEN BY
000500*        : THE BACKTEST ENGINE.  ONE RECORD IS WRITTEN EACH TIME
000600*        : THE ENGINE EXECUTES A BUY OR A SELL AGAINST THE
000700*        : SIMULATED CASH ACCOUNT, IN EXECUTION (DATE) ORDER.
000800* Tectonics: COPY TRDJRN01 INTO THE FD FOR THE TRADE JOURNAL FILE.
000900*        : 07/22/1998  BOK  CR-4417  ADDED TRD-ACTION SO THE
001000*        :             JOURNAL PRINTS BUY/SELL WITHOUT MAKING
001100*        :             THE READER SIGN-CHECK TRD-QUANTITY.
001200*        : 11/09/1998  BOK  CR-4417  ADDED THE TRAILER REDEFINES
001300*        :             BELOW FOR THE RUN-TOTAL LINE.
001400*        : 03/06/2000  PJR  CR-5210  Y2K POST-VERIFICATION -
001500*        :             CONFIRMED TRD-DATE CARRIES A FULL 4-DIGIT
001600*        :             YEAR ACROSS THE CENTURY ROLLOVER, NO
001700*        :             LAYOUT CHANGE REQUIRED.
001800******************************************************************
001900*
002000 01  TRADE-RECORD.
002100     05  TRD-DATE                  PIC 9(08).
002200     05  TRD-ACTION                PIC X(04).
002300         88  TRD-ACTION-IS-BUY         VALUE 'BUY '.
002400         88  TRD-ACTION-IS-SELL        VALUE 'SELL'.
002500     05  TRD-SYMBOL                PIC X(10).
002600     05  TRD-QUANTITY              PIC S9(09).
002700     05  TRD-PRICE                 PIC S9(07)V9(04).
002800     05  TRD-VALUE                 PIC S9(13)V9(02).
002900     05  TRD-CAPITAL-AFTER         PIC S9(13)V9(02).
003000     05  FILLER                    PIC X(12).
003100*
003200 01  TRADE-JOURNAL-TRAILER REDEFINES TRADE-RECORD.
003300     05  TRT-RECORD-TYPE           PIC X(04).
003400         88  TRT-IS-TRAILER            VALUE 'TRLR'.
003500     05  TRT-STRATEGY-NAME         PIC X(30).
003600     05  TRT-TRADE-COUNT           PIC 9(05).
003700     05  FILLER                    PIC X(37).
003800*
