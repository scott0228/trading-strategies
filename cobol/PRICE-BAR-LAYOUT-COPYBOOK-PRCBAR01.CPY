000100******************************************************************
000200* Author: B. OKONKWO
000300* Date: 14-03-1987
000400* Purpose: RECORD LAYOUT FOR THE DAILY PRICE BAR HISTORY FILE
000500*        : USED BY THE BACKTEST ENGINE (BTBACKTS) AND BY ANY
000600*        : DOWNSTREAM JOB THAT NEEDS ONE DAY OF OHLCV DATA.
000700*        : ONE RECORD PER TRADING DAY, ASCENDING BAR-DATE.  THE
000800*        : FEED COMES IN FIXED AT 64 BYTES - NO TRAILING FILLER
000900*        : HERE, THE LAYOUT BELOW ADDS TO EXACTLY 64 SO WE STAY
001000*        : BYTE-FOR-BYTE WITH THE FEED (8+11+11+11+11+12=64).
001100* Tectonics: COPY PRCBAR01 INTO THE FD FOR THE PRICE BAR FILE.
001200******************************************************************
001300*
001400 01  PRICE-BAR-REC.
001500     05  BAR-DATE                  PIC 9(08).
001600     05  BAR-OPEN                  PIC S9(07)V9(04).
001700     05  BAR-HIGH                  PIC S9(07)V9(04).
001800     05  BAR-LOW                   PIC S9(07)V9(04).
001900     05  BAR-CLOSE                 PIC S9(07)V9(04).
002000     05  BAR-VOLUME                PIC 9(12).
002100*
