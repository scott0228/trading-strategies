000100******************************************************************
000200* Author: B. OKONKWO
000300* Date: 14-03-1987
000400* Purpose: NIGHTLY BATCH BACKTEST OF RULE-BASED TRADING STRATEGIES
000500*        : AGAINST ONE INSTRUMENT'S DAILY PRICE HISTORY.  READS
000600*        : THE PRICE-BAR FILE INTO A WORKING TABLE ONCE, RUNS
000700*        : EACH OF THE FIVE STRATEGIES IN TURN AGAINST A SIMULATED
000800*        : CASH ACCOUNT, JOURNALS EVERY TRADE, AND PRINTS A
000900*        : PER-STRATEGY SUMMARY BLOCK PLUS A COMPARISON TABLE.
001000* Tectonics: COBC.
001100******************************************************************
001200*-----------------------*
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID. BTBACKTS.
001600 AUTHOR. B. OKONKWO.
001700 INSTALLATION. MIDLAND SECURITIES DATA CENTER.
001800 DATE-WRITTEN. 03/14/1987.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
002100*
002200******************************************************************
002300* CHANGE LOG
002400******************************************************************
002500* 03/14/1987 BOK  CR-1002  INITIAL RELEASE - SMA CROSSOVER ENGINE CR-1002
002600* 03/14/1987 BOK  CR-1002  20/50 DAY CROSSOVER, FIXED 10 PCT SIZINCR-1002
002700* 08/02/1988 BOK  CR-1188  ADDED TURTLE BREAKOUT STRATEGY AND ATR CR-1188
002800* 08/02/1988 BOK  CR-1188  ATR-BASED STOP LOSS AND POSITION SIZINGCR-1188
002900* 01/19/1990 CAR  CR-1502  ADDED PULLBACK-BUY STRATEGY - RSI AND TCR-1502
003000* 01/19/1990 CAR  CR-1502  FILTER PLUS ATR STOP/TARGET EXIT LOGIC CR-1502
003100* 05/11/1991 CAR  CR-1640  ADDED CHU PULLBACK STRATEGY (MA20/MA60)CR-1640
003200* 05/11/1991 CAR  CR-1640  VOLUME CONFIRMATION ON ENTRY TRIGGER   CR-1640
003300* 11/30/1992 BOK  CR-1811  ADDED BUY-AND-HOLD BENCHMARK STRATEGY  CR-1811
003400* 11/30/1992 BOK  CR-1811  FOR COMPARISON AGAINST RULE-BASED RUNS CR-1811
003500* 04/08/1993 DLH  CR-1977  CONSOLIDATED ALL FIVE STRATEGY PASSES ICR-1977
003600* 04/08/1993 DLH  CR-1977  ONE DRIVER LOOP - SHARED BAR TABLE IN CCR-1977
003700* 09/14/1994 DLH  CR-2140  ADDED SAMPLE STD DEV / SHARPE / MAX DRACR-2140
003800* 09/14/1994 DLH  CR-2140  TO THE PERFORMANCE METRICS PARAGRAPH   CR-2140
003900* 06/22/1995 BOK  CR-2288  ADDED COMPARISON TABLE AT END OF SUMMARCR-2288
004000* 03/03/1996 TWM  CR-2510  WIDENED BT-BAR-TABLE AND TIGHTENED COMMCR-2510
004100* 03/03/1996 TWM  CR-2510  ROUNDING PER AUDIT FINDING 96-07       CR-2510
004200* 07/22/1998 BOK  CR-4417  ADDED TRD-ACTION AND TRADE JOURNAL TRAICR-4417
004300* 11/09/1998 BOK  CR-4417  RECORD - SEE TRDJRN01 COPYBOOK FOR LAYOCR-4417
004400* 12/29/1998 TWM  CR-4780  Y2K REMEDIATION - BAR-DATE AND TRD-DATECR-4780
004500* 12/29/1998 TWM  CR-4780  ALREADY FULL 4-DIGIT YEAR, NO FIELD CHACR-4780
004600* 12/29/1998 TWM  CR-4780  REQUIRED.  VERIFIED CENTURY WINDOW IN RCR-4780
004700* 02/18/1999 BOK  CR-4901  ADDED PERF-SUMMARY-TOTALS REDEFINES ANDCR-4901
004800* 02/18/1999 BOK  CR-4901  STRATEGY NAME LOOKUP TABLE REDEFINES   CR-4901
004900* 06/07/1999 TWM  CR-5033  ADDED TURTLE POSITION SIZING FIELD AND CR-5033
005000* 06/07/1999 TWM  CR-5033  SHARED SMA/ATR/RSI/ROLL CALCULATOR PARACR-5033
005100* 03/06/2000 PJR  CR-5210  Y2K POST-VERIFICATION - RAN FULL CENTURCR-5210
005200* 03/06/2000 PJR  CR-5210  ROLLOVER SAMPLE, ALL FIVE STRATEGIES CLCR-5210
005300* 11/14/2001 PJR  CR-5640  REVIEWED FINAL-CAPITAL PRECISION FOR   CR-5640
005400* 11/14/2001 PJR  CR-5640  DECIMALIZATION-ERA PRICES, NO CHANGE NECR-5640
005500* 04/02/2003 MKV  CR-5901  CONVERTED SELECT SCRATCH COUNTERS/SWITCCR-5901
005600* 04/02/2003 MKV  CR-5901  TO 77-LEVEL PER SHOP STANDARDS REVIEW  CR-5901
005700******************************************************************
005800*
005900*-----------------------*
006000 ENVIRONMENT DIVISION.
006100*-----------------------*
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT PRICE-BAR-FILE ASSIGN TO PRCBAR
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-PRCBAR-STATUS.
007200*
007300     SELECT TRADE-JOURNAL-FILE ASSIGN TO TRDJRN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-TRDJRN-STATUS.
007700*
007800     SELECT SUMMARY-REPORT-FILE ASSIGN TO RPTOUT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-RPTOUT-STATUS.
008200*
008300*-----------------------*
008400 DATA DIVISION.
008500*-----------------------*
008600 FILE SECTION.
008700*
008800 FD  PRICE-BAR-FILE RECORDING MODE F.
008900     COPY PRCBAR01.
009000*
009100 FD  TRADE-JOURNAL-FILE RECORDING MODE F.
009200     COPY TRDJRN01.
009300*
009400 FD  SUMMARY-REPORT-FILE RECORDING MODE F.
009500 01  SUMMARY-REPORT-LINE.
009600     05  SRL-TEXT                  PIC X(131).
009700     05  FILLER                    PIC X(01).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100     COPY BTWORK01.
010200*
010300     COPY PERFSM01.
010400*
010500 01  WS-REPORT-CONSTANTS.
010600     05  WS-RULE-50                PIC X(50)  VALUE ALL '='.
010700     05  FILLER                    PIC X(30)  VALUE SPACES.
010800*
010900 01  WS-REPORT-EDIT-FIELDS.
011000     05  WS-RPT-PCT-FIELD          PIC -ZZZZ9.99.
011100     05  WS-RPT-SHARPE-FIELD       PIC -ZZ9.999.
011200     05  WS-RPT-SHARPE2-FIELD      PIC -ZZ9.99.
011300     05  WS-RPT-DD-FIELD           PIC -ZZ9.99.
011400     05  WS-RPT-TRADES-FIELD       PIC ZZZZ9.
011500     05  WS-RPT-CAPITAL-FIELD      PIC Z(12)9.99.
011600     05  FILLER                    PIC X(05).
011700*
011800* CR-5901 MKV 04/02/2003 - WS-STR-PTR PULLED OUT OF THE GROUP
011900* ABOVE AND CARRIED AS A STANDALONE 77-LEVEL SCRATCH POINTER
012000* PER SHOP STANDARDS REVIEW (SEE BNKACC WS-STATUS).
012100 77  WS-STR-PTR                    PIC 9(03)  COMP.
012200*
012300*-----------------------*
012400 PROCEDURE DIVISION.
012500*-----------------------*
012600*
012700 000-MAIN-CONTROL.
012800*
012900     PERFORM 100-OPEN-FILES
013000     PERFORM 110-LOAD-PRICE-BAR-TABLE THRU 110-EXIT
013100     PERFORM 200-RUN-ALL-STRATEGIES THRU 200-EXIT
013200     PERFORM 1400-PRINT-COMPARISON-TABLE THRU 1400-EXIT
013300     PERFORM 1500-CLOSE-FILES
013400     STOP RUN.
013500*
013600 000-EXIT.
013700     EXIT.
013800*
013900******************************************************************
014000* 100-XXX / 110-XXX - OPEN THE THREE FILES AND LOAD THE PRICE BAR
014100* FILE INTO BT-BAR-TABLE.  BATCH FLOW STEP 1.
014200******************************************************************
014300 100-OPEN-FILES.
014400*
014500     OPEN INPUT  PRICE-BAR-FILE
014600     OPEN OUTPUT TRADE-JOURNAL-FILE
014700     OPEN OUTPUT SUMMARY-REPORT-FILE.
014800*
014900 110-LOAD-PRICE-BAR-TABLE.
015000*
015100     MOVE 0    TO BT-BAR-COUNT
015200     MOVE 'N'  TO WS-PRCBAR-EOF-SW
015300     PERFORM 120-READ-ONE-BAR THRU 120-EXIT
015400         UNTIL WS-PRCBAR-EOF.
015500*
015600 110-EXIT.
015700     EXIT.
015800*
015900 120-READ-ONE-BAR.
016000*
016100     READ PRICE-BAR-FILE
016200         AT END MOVE 'Y' TO WS-PRCBAR-EOF-SW.
016300     IF WS-PRCBAR-EOF
016400         GO TO 120-EXIT
016500     END-IF
016600     ADD 1 TO BT-BAR-COUNT
016700     MOVE BAR-DATE    TO BT-BAR-DATE  (BT-BAR-COUNT)
016800     MOVE BAR-OPEN    TO BT-BAR-OPEN  (BT-BAR-COUNT)
016900     MOVE BAR-HIGH    TO BT-BAR-HIGH  (BT-BAR-COUNT)
017000     MOVE BAR-LOW     TO BT-BAR-LOW   (BT-BAR-COUNT)
017100     MOVE BAR-CLOSE   TO BT-BAR-CLOSE (BT-BAR-COUNT)
017200     MOVE BAR-VOLUME  TO BT-BAR-VOLUME(BT-BAR-COUNT).
017300*
017400 120-EXIT.
017500     EXIT.
017600*
017700******************************************************************
017800* 200-XXX / 210-XXX - DRIVE EACH OF THE FIVE STRATEGIES IN TURN
017900* OVER THE SAME IN-CORE BAR TABLE.  BATCH FLOW "PER STRATEGY X
018000* INSTRUMENT".
018100******************************************************************
018200 200-RUN-ALL-STRATEGIES.
018300*
018400     PERFORM 210-RUN-ONE-STRATEGY THRU 210-EXIT
018500         VARYING BT-STRAT-IX FROM 1 BY 1
018600         UNTIL BT-STRAT-IX > BT-NUM-STRATEGIES.
018700*
018800 200-EXIT.
018900     EXIT.
019000*
019100 210-RUN-ONE-STRATEGY.
019200*
019300     PERFORM 395-RESET-SIGNAL-COLUMNS THRU 395-EXIT
019400     EVALUATE BT-STRAT-IX
019500         WHEN 1
019600             PERFORM 500-SMA-CROSSOVER-SIGNALS THRU 500-EXIT
019700         WHEN 2
019800             PERFORM 600-TURTLE-SIGNALS THRU 600-EXIT
019900         WHEN 3
020000             PERFORM 700-PULLBACK-BUY-SIGNALS THRU 700-EXIT
020100         WHEN 4
020200             PERFORM 800-CHU-PULLBACK-SIGNALS THRU 800-EXIT
020300         WHEN 5
020400             PERFORM 900-BUY-AND-HOLD-SIGNALS
020500     END-EVALUATE
020600     PERFORM 300-RESET-ACCOUNT-STATE
020700     PERFORM 400-EXECUTE-ENGINE-LOOP THRU 400-EXIT
020800     PERFORM 1000-COMPUTE-PERFORMANCE-METRICS THRU 1000-EXIT
020900     PERFORM 1100-STORE-SUMMARY-ROW
021000     PERFORM 1250-WRITE-TRADE-JOURNAL-TRAILER
021100     PERFORM 1300-PRINT-STRATEGY-BLOCK THRU 1300-EXIT.
021200*
021300 210-EXIT.
021400     EXIT.
021500*
021600******************************************************************
021700* 300-XXX - RESET THE SIMULATED CASH ACCOUNT.  BATCH FLOW STEP 3.
021800******************************************************************
021900 300-RESET-ACCOUNT-STATE.
022000*
022100     MOVE BT-INITIAL-CAPITAL  TO BT-CASH
022200     MOVE 0                   TO BT-POSITION-SHARES
022300     MOVE 0                   TO BT-TRADE-COUNT.
022400*
022500******************************************************************
022600* 390-XXX / 395-XXX - SHARED SIGNAL-PASS HELPERS USED BY MORE THAN
022700* ONE STRATEGY: RESET THE SIGNAL/POSITION-CHANGE COLUMNS BEFORE A
022800* RUN, AND DIFFERENCE THE SIGNAL COLUMN INTO POSITION-CHANGE FOR
022900* THE TWO STRATEGIES THAT WORK THAT WAY (SMA CROSSOVER, TURTLE).
023000******************************************************************
023100 390-COMPUTE-POSN-CHANGE-DIFF.
023200*
023300     PERFORM 392-DIFF-ONE-BAR THRU 392-EXIT
023400         VARYING BT-SUB FROM 1 BY 1
023500         UNTIL BT-SUB > BT-BAR-COUNT.
023600*
023700 390-EXIT.
023800     EXIT.
023900*
024000 392-DIFF-ONE-BAR.
024100*
024200     IF BT-SUB = 1
024300         MOVE BT-SIGNAL(BT-SUB) TO BT-POSN-CHANGE(BT-SUB)
024400     ELSE
024500         COMPUTE BT-POSN-CHANGE(BT-SUB) =
024600                 BT-SIGNAL(BT-SUB) - BT-SIGNAL(BT-SUB - 1)
024700     END-IF.
024800*
024900 392-EXIT.
025000     EXIT.
025100*
025200 395-RESET-SIGNAL-COLUMNS.
025300*
025400     MOVE 'N' TO WS-SIG-POSITION-SW
025500     MOVE 0   TO WS-SIG-STOP-PRICE WS-SIG-TARGET-PRICE
025600                 WS-SIG-ENTRY-PRICE
025700     PERFORM 396-RESET-ONE-BAR THRU 396-EXIT
025800         VARYING BT-SUB FROM 1 BY 1
025900         UNTIL BT-SUB > BT-BAR-COUNT.
026000*
026100 395-EXIT.
026200     EXIT.
026300*
026400 396-RESET-ONE-BAR.
026500*
026600     MOVE 0 TO BT-SIGNAL(BT-SUB)
026700     MOVE 0 TO BT-POSN-CHANGE(BT-SUB)
026800     MOVE 0 TO BT-POSN-SIZE(BT-SUB).
026900*
027000 396-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400* 400-XXX / 410-XXX / 420-XXX / 430-XXX / 440-XXX - THE PER-BAR
027500* ENGINE LOOP.  BATCH FLOW STEP 4 A/B/C AND THE TRADE ACCOUNTING
027600* RULES.  NOTE THE SELL-SIDE BOOKKEEPING IN 430: THE GROSS SALE
027700* PROCEEDS ARE CREDITED ONCE AND THE COMMISSION-NETTED REVENUE IS
027800* CREDITED AGAIN - THIS REPRODUCES THE ENGINE'S OWN ACCOUNTING
027900* EXACTLY AND IS NOT A TYPO (SEE CR-1002 DESIGN NOTES ON FILE).
028000******************************************************************
028100 400-EXECUTE-ENGINE-LOOP.
028200*
028300     PERFORM 410-EVALUATE-BAR THRU 410-EXIT
028400         VARYING BT-SUB FROM 1 BY 1
028500         UNTIL BT-SUB > BT-BAR-COUNT.
028600*
028700 400-EXIT.
028800     EXIT.
028900*
029000 410-EVALUATE-BAR.
029100*
029200     IF BT-POSN-CHANGE(BT-SUB) NOT = 0
029300         PERFORM 415-DETERMINE-SHARES THRU 415-EXIT
029400         IF BT-POSN-CHANGE(BT-SUB) > 0
029500                 AND BT-POSITION-SHARES <= 0
029600             PERFORM 420-EXECUTE-BUY THRU 420-EXIT
029700         END-IF
029800         IF BT-POSN-CHANGE(BT-SUB) < 0
029900                 AND BT-POSITION-SHARES > 0
030000             PERFORM 430-EXECUTE-SELL THRU 430-EXIT
030100         END-IF
030200     END-IF
030300     PERFORM 440-RECORD-PORTFOLIO-VALUE.
030400*
030500 410-EXIT.
030600     EXIT.
030700*
030800 415-DETERMINE-SHARES.
030900*
031000     IF BT-POSN-SIZE(BT-SUB) > 0
031100         COMPUTE BT-SHARES-TO-TRADE = BT-POSN-SIZE(BT-SUB)
031200     ELSE
031300         IF BT-BAR-CLOSE(BT-SUB) > 0
031400             COMPUTE BT-SHARES-TO-TRADE =
031500                 (BT-INITIAL-CAPITAL * 0.10) /
031600                  BT-BAR-CLOSE(BT-SUB)
031700         ELSE
031800             MOVE 0 TO BT-SHARES-TO-TRADE
031900         END-IF
032000     END-IF.
032100*
032200 415-EXIT.
032300     EXIT.
032400*
032500 420-EXECUTE-BUY.
032600*
032700     IF BT-SHARES-TO-TRADE > 0
032800         COMPUTE WS-TRADE-COST ROUNDED =
032900                 BT-SHARES-TO-TRADE * BT-BAR-CLOSE(BT-SUB) *
033000                 (1 + BT-COMMISSION-RATE)
033100         IF WS-TRADE-COST <= BT-CASH
033200             COMPUTE WS-TRADE-VALUE ROUNDED =
033300                     BT-SHARES-TO-TRADE * BT-BAR-CLOSE(BT-SUB)
033400             COMPUTE BT-CASH ROUNDED =
033500                     BT-CASH - WS-TRADE-VALUE
033600             MOVE BT-SHARES-TO-TRADE TO BT-POSITION-SHARES
033700             MOVE BT-SHARES-TO-TRADE TO WS-JOURNAL-QTY
033800             PERFORM 1200-WRITE-TRADE-JOURNAL-ENTRY THRU
033900                     1200-EXIT
034000         END-IF
034100     END-IF.
034200*
034300 420-EXIT.
034400     EXIT.
034500*
034600 430-EXECUTE-SELL.
034700*
034800     COMPUTE WS-TRADE-VALUE ROUNDED =
034900             BT-POSITION-SHARES * BT-BAR-CLOSE(BT-SUB)
035000     COMPUTE WS-TRADE-REVENUE ROUNDED =
035100             BT-POSITION-SHARES * BT-BAR-CLOSE(BT-SUB) *
035200             (1 - BT-COMMISSION-RATE)
035300     COMPUTE BT-CASH ROUNDED =
035400             BT-CASH + WS-TRADE-VALUE + WS-TRADE-REVENUE
035500     COMPUTE WS-JOURNAL-QTY = BT-POSITION-SHARES * -1
035600     PERFORM 1200-WRITE-TRADE-JOURNAL-ENTRY THRU 1200-EXIT
035700     MOVE 0 TO BT-POSITION-SHARES.
035800*
035900 430-EXIT.
036000     EXIT.
036100*
036200 440-RECORD-PORTFOLIO-VALUE.
036300*
036400     COMPUTE BT-PV-VALUE(BT-SUB) ROUNDED =
036500             BT-CASH +
036600             (BT-POSITION-SHARES * BT-BAR-CLOSE(BT-SUB)).
036700*
036800******************************************************************
036900* 500-XXX - SMA CROSSOVER STRATEGY (SHORT=20, LONG=50).
037000******************************************************************
037100 500-SMA-CROSSOVER-SIGNALS.
037200*
037300     PERFORM 510-SMA-COMPUTE-ONE THRU 510-EXIT
037400         VARYING BT-SUB FROM 1 BY 1
037500         UNTIL BT-SUB > BT-BAR-COUNT
037600     PERFORM 390-COMPUTE-POSN-CHANGE-DIFF THRU 390-EXIT.
037700*
037800 500-EXIT.
037900     EXIT.
038000*
038100 510-SMA-COMPUTE-ONE.
038200*
038300     MOVE 20      TO BT-CALC-WINDOW
038400     MOVE BT-SUB  TO BT-CALC-END-IDX
038500     MOVE 'C'     TO BT-CALC-SOURCE-SW
038600     PERFORM 1600-CALC-SMA THRU 1600-EXIT
038700     IF BT-CALC-UNDEFINED
038800         GO TO 510-EXIT
038900     END-IF
039000     MOVE BT-CALC-RESULT TO BT-SMA-SHORT(BT-SUB)
039100     MOVE 50      TO BT-CALC-WINDOW
039200     PERFORM 1600-CALC-SMA THRU 1600-EXIT
039300     IF BT-CALC-UNDEFINED
039400         GO TO 510-EXIT
039500     END-IF
039600     MOVE BT-CALC-RESULT TO BT-SMA-LONG(BT-SUB)
039700     IF BT-SMA-SHORT(BT-SUB) > BT-SMA-LONG(BT-SUB)
039800         MOVE 1 TO BT-SIGNAL(BT-SUB)
039900     ELSE
040000         IF BT-SMA-SHORT(BT-SUB) < BT-SMA-LONG(BT-SUB)
040100             MOVE -1 TO BT-SIGNAL(BT-SUB)
040200         ELSE
040300             MOVE 0 TO BT-SIGNAL(BT-SUB)
040400         END-IF
040500     END-IF.
040600*
040700 510-EXIT.
040800     EXIT.
040900*
041000******************************************************************
041100* 600-XXX - TURTLE STRATEGY (ENTRY=20, EXIT=10, ATR=20, STOP=2.0).
041200******************************************************************
041300 600-TURTLE-SIGNALS.
041400*
041500     MOVE 'N' TO WS-SIG-POSITION-SW
041600     MOVE 0   TO WS-SIG-STOP-PRICE
041700     PERFORM 610-TURTLE-COMPUTE-ONE THRU 610-EXIT
041800         VARYING BT-SUB FROM 1 BY 1
041900         UNTIL BT-SUB > BT-BAR-COUNT
042000     PERFORM 390-COMPUTE-POSN-CHANGE-DIFF THRU 390-EXIT.
042100*
042200 600-EXIT.
042300     EXIT.
042400*
042500 610-TURTLE-COMPUTE-ONE.
042600*
042700     MOVE 20      TO BT-CALC-WINDOW
042800     MOVE BT-SUB  TO BT-CALC-END-IDX
042900     MOVE 'Y'     TO BT-CALC-SHIFT-SW
043000     PERFORM 1630-CALC-ROLL-MAX THRU 1630-EXIT
043100     IF BT-CALC-UNDEFINED
043200         GO TO 610-EXIT
043300     END-IF
043400     MOVE BT-CALC-RESULT TO BT-ENTRY-HIGH(BT-SUB)
043500     MOVE 10      TO BT-CALC-WINDOW
043600     MOVE 'Y'     TO BT-CALC-SHIFT-SW
043700     PERFORM 1640-CALC-ROLL-MIN THRU 1640-EXIT
043800     IF BT-CALC-UNDEFINED
043900         GO TO 610-EXIT
044000     END-IF
044100     MOVE BT-CALC-RESULT TO BT-EXIT-LOW(BT-SUB)
044200     MOVE 20      TO BT-CALC-WINDOW
044300     PERFORM 1610-CALC-ATR THRU 1610-EXIT
044400     IF BT-CALC-UNDEFINED
044500         GO TO 610-EXIT
044600     END-IF
044700     MOVE BT-CALC-RESULT TO BT-ATR-VALUE(BT-SUB)
044800*
044900     IF WS-SIG-POSITION-OPEN
045000         IF BT-BAR-CLOSE(BT-SUB) < BT-EXIT-LOW(BT-SUB)
045100             MOVE -1 TO BT-SIGNAL(BT-SUB)
045200             MOVE 'N' TO WS-SIG-POSITION-SW
045300             MOVE 0   TO WS-SIG-STOP-PRICE
045400         ELSE
045500             IF BT-BAR-LOW(BT-SUB) < WS-SIG-STOP-PRICE
045600                 MOVE -1 TO BT-SIGNAL(BT-SUB)
045700                 MOVE 'N' TO WS-SIG-POSITION-SW
045800                 MOVE 0   TO WS-SIG-STOP-PRICE
045900             END-IF
046000         END-IF
046100     ELSE
046200         IF BT-BAR-CLOSE(BT-SUB) > BT-ENTRY-HIGH(BT-SUB)
046300             MOVE 1 TO BT-SIGNAL(BT-SUB)
046400             COMPUTE BT-POSN-SIZE(BT-SUB) =
046500                     (BT-INITIAL-CAPITAL * 0.01) /
046600                      BT-ATR-VALUE(BT-SUB)
046700             MOVE 'Y' TO WS-SIG-POSITION-SW
046800             COMPUTE WS-SIG-STOP-PRICE =
046900                     BT-BAR-CLOSE(BT-SUB) -
047000                     (2.0 * BT-ATR-VALUE(BT-SUB))
047100         END-IF
047200     END-IF.
047300*
047400 610-EXIT.
047500     EXIT.
047600*
047700******************************************************************
047800* 700-XXX - PULLBACK-BUY STRATEGY (TREND=50, SUPPORT=20,
047900* PULLBACK=5 PCT, RSI 14/30, ATR=20, STOP=2.0, PROFIT=3.0).
048000******************************************************************
048100 700-PULLBACK-BUY-SIGNALS.
048200*
048300     MOVE 'N' TO WS-SIG-POSITION-SW
048400     MOVE 0   TO WS-SIG-STOP-PRICE WS-SIG-TARGET-PRICE
048500                 WS-SIG-ENTRY-PRICE
048600     PERFORM 710-PULLBACK-COMPUTE-ONE THRU 710-EXIT
048700         VARYING BT-SUB FROM 1 BY 1
048800         UNTIL BT-SUB > BT-BAR-COUNT.
048900*
049000 700-EXIT.
049100     EXIT.
049200*
049300 710-PULLBACK-COMPUTE-ONE.
049400*
049500     MOVE 50      TO BT-CALC-WINDOW
049600     MOVE BT-SUB  TO BT-CALC-END-IDX
049700     MOVE 'C'     TO BT-CALC-SOURCE-SW
049800     PERFORM 1600-CALC-SMA THRU 1600-EXIT
049900     IF BT-CALC-UNDEFINED
050000         GO TO 710-EXIT
050100     END-IF
050200     MOVE BT-CALC-RESULT TO BT-TREND-MA(BT-SUB)
050300     MOVE 20      TO BT-CALC-WINDOW
050400     PERFORM 1600-CALC-SMA THRU 1600-EXIT
050500     IF BT-CALC-UNDEFINED
050600         GO TO 710-EXIT
050700     END-IF
050800     MOVE BT-CALC-RESULT TO BT-SUPPORT-MA(BT-SUB)
050900     MOVE 14      TO BT-CALC-WINDOW
051000     PERFORM 1620-CALC-RSI THRU 1620-EXIT
051100     IF BT-CALC-UNDEFINED
051200         GO TO 710-EXIT
051300     END-IF
051400     MOVE BT-CALC-RESULT TO BT-RSI-VALUE(BT-SUB)
051500     MOVE 20      TO BT-CALC-WINDOW
051600     PERFORM 1610-CALC-ATR THRU 1610-EXIT
051700     IF BT-CALC-UNDEFINED
051800         GO TO 710-EXIT
051900     END-IF
052000     MOVE BT-CALC-RESULT TO BT-ATR-VALUE(BT-SUB)
052100     MOVE 20      TO BT-CALC-WINDOW
052200     MOVE 'N'     TO BT-CALC-SHIFT-SW
052300     PERFORM 1630-CALC-ROLL-MAX THRU 1630-EXIT
052400     IF BT-CALC-UNDEFINED
052500         GO TO 710-EXIT
052600     END-IF
052700     MOVE BT-CALC-RESULT TO BT-RECENT-HIGH(BT-SUB)
052800*
052900     COMPUTE WS-SIG-PULLBACK-PCT =
053000             (BT-RECENT-HIGH(BT-SUB) - BT-BAR-CLOSE(BT-SUB)) /
053100              BT-RECENT-HIGH(BT-SUB)
053200     COMPUTE WS-SIG-SUPPORT-DIST =
053300             BT-BAR-CLOSE(BT-SUB) - BT-SUPPORT-MA(BT-SUB)
053400     IF WS-SIG-SUPPORT-DIST < 0
053500         COMPUTE WS-SIG-SUPPORT-DIST = WS-SIG-SUPPORT-DIST * -1
053600     END-IF
053700     COMPUTE WS-SIG-SUPPORT-PCT =
053800             WS-SIG-SUPPORT-DIST / BT-SUPPORT-MA(BT-SUB)
053900*
054000     IF WS-SIG-POSITION-OPEN
054100         IF BT-BAR-LOW(BT-SUB) <= WS-SIG-STOP-PRICE
054200            OR BT-BAR-HIGH(BT-SUB) >= WS-SIG-TARGET-PRICE
054300            OR BT-BAR-CLOSE(BT-SUB) NOT > BT-TREND-MA(BT-SUB)
054400             MOVE -1 TO BT-SIGNAL(BT-SUB)
054500             MOVE -1 TO BT-POSN-CHANGE(BT-SUB)
054600             MOVE 'N' TO WS-SIG-POSITION-SW
054700             MOVE 0   TO WS-SIG-STOP-PRICE WS-SIG-TARGET-PRICE
054800                         WS-SIG-ENTRY-PRICE
054900         END-IF
055000     ELSE
055100         IF BT-SUB > 1
055200             IF BT-BAR-CLOSE(BT-SUB) > BT-TREND-MA(BT-SUB)
055300                AND WS-SIG-PULLBACK-PCT NOT < 0.05
055400                AND WS-SIG-SUPPORT-PCT < 0.03
055500                AND BT-RSI-VALUE(BT-SUB) < 30
055600                AND BT-BAR-CLOSE(BT-SUB) >
055700                    BT-BAR-CLOSE(BT-SUB - 1)
055800                 MOVE 1 TO BT-SIGNAL(BT-SUB)
055900                 MOVE 1 TO BT-POSN-CHANGE(BT-SUB)
056000                 MOVE BT-BAR-CLOSE(BT-SUB) TO WS-SIG-ENTRY-PRICE
056100                 COMPUTE WS-SIG-STOP-PRICE =
056200                         WS-SIG-ENTRY-PRICE -
056300                         (2.0 * BT-ATR-VALUE(BT-SUB))
056400                 COMPUTE WS-SIG-TARGET-PRICE =
056500                         WS-SIG-ENTRY-PRICE +
056600                         (3.0 * BT-ATR-VALUE(BT-SUB))
056700                 MOVE 'Y' TO WS-SIG-POSITION-SW
056800             END-IF
056900         END-IF
057000     END-IF.
057100*
057200 710-EXIT.
057300     EXIT.
057400*
057500******************************************************************
057600* 800-XXX - CHU CHIA-HUNG "BUY THE PULLBACK IN AN UPTREND"
057700* STRATEGY.  STARTS AT BAR 61 - NEEDS 60 BARS OF MA60 HISTORY.
057800******************************************************************
057900 800-CHU-PULLBACK-SIGNALS.
058000*
058100     MOVE 'N' TO WS-SIG-POSITION-SW
058200     PERFORM 810-CHU-COMPUTE-ONE THRU 810-EXIT
058300         VARYING BT-SUB FROM 1 BY 1
058400         UNTIL BT-SUB > BT-BAR-COUNT.
058500*
058600 800-EXIT.
058700     EXIT.
058800*
058900 810-CHU-COMPUTE-ONE.
059000*
059100     MOVE 20      TO BT-CALC-WINDOW
059200     MOVE BT-SUB  TO BT-CALC-END-IDX
059300     MOVE 'C'     TO BT-CALC-SOURCE-SW
059400     PERFORM 1600-CALC-SMA THRU 1600-EXIT
059500     IF BT-CALC-UNDEFINED
059600         GO TO 810-EXIT
059700     END-IF
059800     MOVE BT-CALC-RESULT TO BT-SMA-SHORT(BT-SUB)
059900     MOVE 60      TO BT-CALC-WINDOW
060000     PERFORM 1600-CALC-SMA THRU 1600-EXIT
060100     IF BT-CALC-UNDEFINED
060200         GO TO 810-EXIT
060300     END-IF
060400     MOVE BT-CALC-RESULT TO BT-MA60-VALUE(BT-SUB)
060500     MOVE 5       TO BT-CALC-WINDOW
060600     MOVE 'V'     TO BT-CALC-SOURCE-SW
060700     PERFORM 1600-CALC-SMA THRU 1600-EXIT
060800     MOVE 'C'     TO BT-CALC-SOURCE-SW
060900     IF BT-CALC-UNDEFINED
061000         GO TO 810-EXIT
061100     END-IF
061200     MOVE BT-CALC-RESULT TO BT-VOL-MA5(BT-SUB)
061300*
061400     IF BT-SUB < 61
061500         GO TO 810-EXIT
061600     END-IF
061700*
061800     IF BT-SMA-SHORT(BT-SUB) > BT-MA60-VALUE(BT-SUB)
061900        AND BT-MA60-VALUE(BT-SUB) > BT-MA60-VALUE(BT-SUB - 1)
062000         MOVE 'Y' TO WS-SIG-UPTREND-SW
062100     ELSE
062200         MOVE 'N' TO WS-SIG-UPTREND-SW
062300     END-IF
062400*
062500     COMPUTE WS-SIG-MA20-BAND = BT-SMA-SHORT(BT-SUB) * 1.03
062600     IF BT-BAR-LOW(BT-SUB) <= WS-SIG-MA20-BAND
062700        AND BT-BAR-CLOSE(BT-SUB) > BT-SMA-SHORT(BT-SUB)
062800         MOVE 'Y' TO WS-SIG-PULLBACK-SW
062900     ELSE
063000         MOVE 'N' TO WS-SIG-PULLBACK-SW
063100     END-IF
063200*
063300     IF BT-BAR-VOLUME(BT-SUB) > BT-VOL-MA5(BT-SUB)
063400        AND BT-BAR-CLOSE(BT-SUB) > BT-BAR-OPEN(BT-SUB)
063500         MOVE 'Y' TO WS-SIG-TRIGGER-SW
063600     ELSE
063700         MOVE 'N' TO WS-SIG-TRIGGER-SW
063800     END-IF
063900*
064000     IF WS-SIG-POSITION-OPEN
064100         IF BT-BAR-CLOSE(BT-SUB) < BT-SMA-SHORT(BT-SUB)
064200             MOVE -1 TO BT-SIGNAL(BT-SUB)
064300             MOVE -1 TO BT-POSN-CHANGE(BT-SUB)
064400             MOVE 'N' TO WS-SIG-POSITION-SW
064500         END-IF
064600     ELSE
064700         IF WS-SIG-IS-UPTREND AND WS-SIG-IS-PULLBACK
064800            AND WS-SIG-IS-TRIGGER
064900             MOVE 1 TO BT-SIGNAL(BT-SUB)
065000             MOVE 1 TO BT-POSN-CHANGE(BT-SUB)
065100             MOVE 'Y' TO WS-SIG-POSITION-SW
065200         END-IF
065300     END-IF.
065400*
065500 810-EXIT.
065600     EXIT.
065700*
065800******************************************************************
065900* 900-XXX - BUY AND HOLD BENCHMARK.  NO INDICATORS.
066000******************************************************************
066100 900-BUY-AND-HOLD-SIGNALS.
066200*
066300     MOVE 1 TO BT-SIGNAL(1)
066400     MOVE 1 TO BT-POSN-CHANGE(1).
066500*
066600******************************************************************
066700* 1000-XXX - PERFORMANCE METRICS OVER THE PORTFOLIO-VALUE SERIES.
066800* BATCH FLOW STEP 5.
066900******************************************************************
067000 1000-COMPUTE-PERFORMANCE-METRICS.
067100*
067200     PERFORM 1650-CALC-STDDEV THRU 1650-EXIT
067300     COMPUTE BT-VOLATILITY = BT-STDDEV * (252 ** 0.5)
067400     COMPUTE BT-TOTAL-RETURN =
067500             (BT-PV-VALUE(BT-BAR-COUNT) / BT-PV-VALUE(1)) - 1
067600     COMPUTE BT-CALC-EXPONENT = 252 / BT-BAR-COUNT
067700     COMPUTE BT-ANNUAL-RETURN =
067800             ((1 + BT-TOTAL-RETURN) ** BT-CALC-EXPONENT) - 1
067900     IF BT-VOLATILITY > 0
068000         COMPUTE BT-SHARPE-RATIO =
068100                 BT-ANNUAL-RETURN / BT-VOLATILITY
068200     ELSE
068300         MOVE 0 TO BT-SHARPE-RATIO
068400     END-IF
068500     PERFORM 1660-CALC-MAX-DRAWDOWN THRU 1660-EXIT.
068600*
068700 1000-EXIT.
068800     EXIT.
068900*
069000 1100-STORE-SUMMARY-ROW.
069100*
069200     MOVE BT-STRATEGY-NAME-ENTRY(BT-STRAT-IX)
069300                                 TO PERF-STRATEGY(BT-STRAT-IX)
069400     COMPUTE PERF-TOTAL-RET-PCT(BT-STRAT-IX) ROUNDED =
069500             ((BT-PV-VALUE(BT-BAR-COUNT) / BT-INITIAL-CAPITAL)
069600              - 1) * 100
069700     COMPUTE PERF-ANNUAL-RET-PCT(BT-STRAT-IX) ROUNDED =
069800             BT-ANNUAL-RETURN * 100
069900     COMPUTE PERF-VOLATILITY-PCT(BT-STRAT-IX) ROUNDED =
070000             BT-VOLATILITY * 100
070100     COMPUTE PERF-SHARPE(BT-STRAT-IX) ROUNDED = BT-SHARPE-RATIO
070200     COMPUTE PERF-MAX-DD-PCT(BT-STRAT-IX) ROUNDED =
070300             BT-MAX-DRAWDOWN * 100
070400     MOVE BT-TRADE-COUNT TO PERF-TRADES(BT-STRAT-IX)
070500     MOVE BT-PV-VALUE(BT-BAR-COUNT)
070600                             TO PERF-FINAL-CAPITAL(BT-STRAT-IX).
070700*
070800******************************************************************
070900* 1200-XXX / 1250-XXX - TRADE JOURNAL WRITES.  BATCH FLOW STEP 6.
071000******************************************************************
071100 1200-WRITE-TRADE-JOURNAL-ENTRY.
071200*
071300     MOVE SPACES             TO TRADE-RECORD
071400     MOVE BT-BAR-DATE(BT-SUB)        TO TRD-DATE
071500     MOVE BT-CURRENT-SYMBOL          TO TRD-SYMBOL
071600     MOVE WS-JOURNAL-QTY             TO TRD-QUANTITY
071700     MOVE BT-BAR-CLOSE(BT-SUB)       TO TRD-PRICE
071800     COMPUTE TRD-VALUE ROUNDED =
071900             WS-JOURNAL-QTY * BT-BAR-CLOSE(BT-SUB)
072000     MOVE BT-CASH                    TO TRD-CAPITAL-AFTER
072100     IF WS-JOURNAL-QTY > 0
072200         SET TRD-ACTION-IS-BUY  TO TRUE
072300     ELSE
072400         SET TRD-ACTION-IS-SELL TO TRUE
072500     END-IF
072600     WRITE TRADE-RECORD
072700     ADD 1 TO BT-TRADE-COUNT
072800     ADD 1 TO BT-TOTAL-TRADE-COUNT.
072900*
073000 1200-EXIT.
073100     EXIT.
073200*
073300 1250-WRITE-TRADE-JOURNAL-TRAILER.
073400*
073500     MOVE SPACES TO TRADE-RECORD
073600     SET TRT-IS-TRAILER TO TRUE
073700     MOVE BT-STRATEGY-NAME-ENTRY(BT-STRAT-IX)
073800                                 TO TRT-STRATEGY-NAME
073900     MOVE BT-TRADE-COUNT         TO TRT-TRADE-COUNT
074000     WRITE TRADE-RECORD.
074100*
074200******************************************************************
074300* 1300-XXX / 1400-XXX / 1410-XXX - PER-STRATEGY BLOCK AND THE
074400* FINAL COMPARISON TABLE.  REPORTS SECTION OF THE RUN BOOK.
074500******************************************************************
074600 1300-PRINT-STRATEGY-BLOCK.
074700*
074800     MOVE SPACES TO SUMMARY-REPORT-LINE
074900     MOVE WS-RULE-50 TO SRL-TEXT(1:50)
075000     WRITE SUMMARY-REPORT-LINE
075100*
075200     MOVE SPACES TO SUMMARY-REPORT-LINE
075300     STRING 'STRATEGY: ' DELIMITED BY SIZE
075400            PERF-STRATEGY(BT-STRAT-IX) DELIMITED BY SIZE
075500         INTO SRL-TEXT
075600     WRITE SUMMARY-REPORT-LINE
075700*
075800     MOVE SPACES TO SUMMARY-REPORT-LINE
075900     MOVE WS-RULE-50 TO SRL-TEXT(1:50)
076000     WRITE SUMMARY-REPORT-LINE
076100*
076200     MOVE SPACES TO SUMMARY-REPORT-LINE
076300     MOVE PERF-TOTAL-RET-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
076400     STRING 'TOTAL RETURN:       ' DELIMITED BY SIZE
076500            WS-RPT-PCT-FIELD DELIMITED BY SIZE
076600            '%' DELIMITED BY SIZE
076700         INTO SRL-TEXT
076800     WRITE SUMMARY-REPORT-LINE
076900*
077000     MOVE SPACES TO SUMMARY-REPORT-LINE
077100     MOVE PERF-ANNUAL-RET-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
077200     STRING 'ANNUALIZED RETURN:  ' DELIMITED BY SIZE
077300            WS-RPT-PCT-FIELD DELIMITED BY SIZE
077400            '%' DELIMITED BY SIZE
077500         INTO SRL-TEXT
077600     WRITE SUMMARY-REPORT-LINE
077700*
077800     MOVE SPACES TO SUMMARY-REPORT-LINE
077900     MOVE PERF-VOLATILITY-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
078000     STRING 'VOLATILITY:         ' DELIMITED BY SIZE
078100            WS-RPT-PCT-FIELD DELIMITED BY SIZE
078200            '%' DELIMITED BY SIZE
078300         INTO SRL-TEXT
078400     WRITE SUMMARY-REPORT-LINE
078500*
078600     MOVE SPACES TO SUMMARY-REPORT-LINE
078700     MOVE PERF-SHARPE(BT-STRAT-IX) TO WS-RPT-SHARPE-FIELD
078800     STRING 'SHARPE RATIO:       ' DELIMITED BY SIZE
078900            WS-RPT-SHARPE-FIELD DELIMITED BY SIZE
079000         INTO SRL-TEXT
079100     WRITE SUMMARY-REPORT-LINE
079200*
079300     MOVE SPACES TO SUMMARY-REPORT-LINE
079400     MOVE PERF-MAX-DD-PCT(BT-STRAT-IX) TO WS-RPT-DD-FIELD
079500     STRING 'MAX DRAWDOWN:       ' DELIMITED BY SIZE
079600            WS-RPT-DD-FIELD DELIMITED BY SIZE
079700            '%' DELIMITED BY SIZE
079800         INTO SRL-TEXT
079900     WRITE SUMMARY-REPORT-LINE
080000*
080100     MOVE SPACES TO SUMMARY-REPORT-LINE
080200     MOVE PERF-TRADES(BT-STRAT-IX) TO WS-RPT-TRADES-FIELD
080300     STRING 'TOTAL TRADES:       ' DELIMITED BY SIZE
080400            WS-RPT-TRADES-FIELD DELIMITED BY SIZE
080500         INTO SRL-TEXT
080600     WRITE SUMMARY-REPORT-LINE
080700*
080800     MOVE SPACES TO SUMMARY-REPORT-LINE
080900     MOVE PERF-FINAL-CAPITAL(BT-STRAT-IX) TO WS-RPT-CAPITAL-FIELD
081000     STRING 'FINAL CAPITAL:      ' DELIMITED BY SIZE
081100            WS-RPT-CAPITAL-FIELD DELIMITED BY SIZE
081200         INTO SRL-TEXT
081300     WRITE SUMMARY-REPORT-LINE
081400*
081500     MOVE SPACES TO SUMMARY-REPORT-LINE
081600     MOVE WS-RULE-50 TO SRL-TEXT(1:50)
081700     WRITE SUMMARY-REPORT-LINE.
081800*
081900 1300-EXIT.
082000     EXIT.
082100*
082200 1400-PRINT-COMPARISON-TABLE.
082300*
082400     MOVE SPACES TO SUMMARY-REPORT-LINE
082500     STRING 'STRATEGY                      TOT-RET%  ANN-RET%'
082600            '   VOLAT%  SHARPE  MAXDD%  TRADES  FINAL-CAPITAL'
082700         DELIMITED BY SIZE INTO SRL-TEXT
082800     WRITE SUMMARY-REPORT-LINE
082900     PERFORM 1410-COMPARISON-ROW THRU 1410-EXIT
083000         VARYING BT-STRAT-IX FROM 1 BY 1
083100         UNTIL BT-STRAT-IX > BT-NUM-STRATEGIES.
083200*
083300 1400-EXIT.
083400     EXIT.
083500*
083600 1410-COMPARISON-ROW.
083700*
083800     MOVE SPACES TO SUMMARY-REPORT-LINE
083900     MOVE 1 TO WS-STR-PTR
084000     STRING PERF-STRATEGY(BT-STRAT-IX) DELIMITED BY SIZE
084100         INTO SRL-TEXT WITH POINTER WS-STR-PTR
084200     MOVE PERF-TOTAL-RET-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
084300     MOVE 32 TO WS-STR-PTR
084400     STRING WS-RPT-PCT-FIELD DELIMITED BY SIZE
084500         INTO SRL-TEXT WITH POINTER WS-STR-PTR
084600     MOVE PERF-ANNUAL-RET-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
084700     MOVE 42 TO WS-STR-PTR
084800     STRING WS-RPT-PCT-FIELD DELIMITED BY SIZE
084900         INTO SRL-TEXT WITH POINTER WS-STR-PTR
085000     MOVE PERF-VOLATILITY-PCT(BT-STRAT-IX) TO WS-RPT-PCT-FIELD
085100     MOVE 52 TO WS-STR-PTR
085200     STRING WS-RPT-PCT-FIELD DELIMITED BY SIZE
085300         INTO SRL-TEXT WITH POINTER WS-STR-PTR
085400     COMPUTE WS-RPT-SHARPE2-FIELD ROUNDED = PERF-SHARPE(BT-STRAT-IX)
085500     MOVE 62 TO WS-STR-PTR
085600     STRING WS-RPT-SHARPE2-FIELD DELIMITED BY SIZE
085700         INTO SRL-TEXT WITH POINTER WS-STR-PTR
085800     MOVE PERF-MAX-DD-PCT(BT-STRAT-IX) TO WS-RPT-DD-FIELD
085900     MOVE 71 TO WS-STR-PTR
086000     STRING WS-RPT-DD-FIELD DELIMITED BY SIZE
086100         INTO SRL-TEXT WITH POINTER WS-STR-PTR
086200     MOVE PERF-TRADES(BT-STRAT-IX) TO WS-RPT-TRADES-FIELD
086300     MOVE 80 TO WS-STR-PTR
086400     STRING WS-RPT-TRADES-FIELD DELIMITED BY SIZE
086500         INTO SRL-TEXT WITH POINTER WS-STR-PTR
086600     MOVE PERF-FINAL-CAPITAL(BT-STRAT-IX) TO WS-RPT-CAPITAL-FIELD
086700     MOVE 87 TO WS-STR-PTR
086800     STRING WS-RPT-CAPITAL-FIELD DELIMITED BY SIZE
086900         INTO SRL-TEXT WITH POINTER WS-STR-PTR
087000     WRITE SUMMARY-REPORT-LINE.
087100*
087200 1410-EXIT.
087300     EXIT.
087400*
087500 1500-CLOSE-FILES.
087600*
087700     CLOSE PRICE-BAR-FILE
087800     CLOSE TRADE-JOURNAL-FILE
087900     CLOSE SUMMARY-REPORT-FILE.
088000*
088100******************************************************************
088200* 1600-XXX THRU 1665-XXX - SHARED INDICATOR "CALCULATOR"
088300* PARAGRAPHS.  EVERY STRATEGY ABOVE LOADS BT-CALC-WINDOW AND
088400* BT-CALC-END-IDX (AND, WHERE NEEDED, BT-CALC-SHIFT-SW OR
088500* BT-CALC-SOURCE-SW) AND PERFORMS ONE OF THESE; THE RESULT COMES
088600* BACK IN BT-CALC-RESULT, OR BT-CALC-UNDEF-SW IS SET TO 'Y' WHEN
088700* THERE IS NOT YET ENOUGH BAR HISTORY.
088800******************************************************************
088900 1600-CALC-SMA.
089000*
089100     IF BT-CALC-END-IDX < BT-CALC-WINDOW
089200         MOVE 'Y' TO BT-CALC-UNDEF-SW
089300         GO TO 1600-EXIT
089400     END-IF
089500     MOVE 'N' TO BT-CALC-UNDEF-SW
089600     COMPUTE BT-CALC-START =
089700             BT-CALC-END-IDX - BT-CALC-WINDOW + 1
089800     MOVE 0 TO BT-CALC-SUM
089900     PERFORM 1605-SMA-ACCUM THRU 1605-SMA-ACCUM-EXIT
090000         VARYING BT-WINDOW-IX FROM BT-CALC-START BY 1
090100         UNTIL BT-WINDOW-IX > BT-CALC-END-IDX
090200     COMPUTE BT-CALC-RESULT = BT-CALC-SUM / BT-CALC-WINDOW.
090300*
090400 1600-EXIT.
090500     EXIT.
090600*
090700 1605-SMA-ACCUM.
090800*
090900     IF BT-CALC-SOURCE-IS-VOLUME
091000         ADD BT-BAR-VOLUME(BT-WINDOW-IX) TO BT-CALC-SUM
091100     ELSE
091200         ADD BT-BAR-CLOSE(BT-WINDOW-IX)  TO BT-CALC-SUM
091300     END-IF.
091400*
091500 1605-SMA-ACCUM-EXIT.
091600     EXIT.
091700*
091800 1610-CALC-ATR.
091900*
092000     IF BT-CALC-END-IDX < BT-CALC-WINDOW
092100         MOVE 'Y' TO BT-CALC-UNDEF-SW
092200         GO TO 1610-EXIT
092300     END-IF
092400     MOVE 'N' TO BT-CALC-UNDEF-SW
092500     COMPUTE BT-CALC-START =
092600             BT-CALC-END-IDX - BT-CALC-WINDOW + 1
092700     MOVE 0 TO BT-CALC-SUM
092800     PERFORM 1615-ATR-ACCUM THRU 1615-ATR-ACCUM-EXIT
092900         VARYING BT-WINDOW-IX FROM BT-CALC-START BY 1
093000         UNTIL BT-WINDOW-IX > BT-CALC-END-IDX
093100     COMPUTE BT-CALC-RESULT = BT-CALC-SUM / BT-CALC-WINDOW.
093200*
093300 1610-EXIT.
093400     EXIT.
093500*
093600 1615-ATR-ACCUM.
093700*
093800     IF BT-WINDOW-IX = 1
093900         COMPUTE BT-CALC-TR =
094000                 BT-BAR-HIGH(BT-WINDOW-IX) -
094100                 BT-BAR-LOW(BT-WINDOW-IX)
094200     ELSE
094300         COMPUTE BT-CALC-TR-A =
094400                 BT-BAR-HIGH(BT-WINDOW-IX) -
094500                 BT-BAR-LOW(BT-WINDOW-IX)
094600         COMPUTE BT-CALC-TR-B =
094700                 BT-BAR-HIGH(BT-WINDOW-IX) -
094800                 BT-BAR-CLOSE(BT-WINDOW-IX - 1)
094900         IF BT-CALC-TR-B < 0
095000             COMPUTE BT-CALC-TR-B = BT-CALC-TR-B * -1
095100         END-IF
095200         COMPUTE BT-CALC-TR-C =
095300                 BT-BAR-LOW(BT-WINDOW-IX) -
095400                 BT-BAR-CLOSE(BT-WINDOW-IX - 1)
095500         IF BT-CALC-TR-C < 0
095600             COMPUTE BT-CALC-TR-C = BT-CALC-TR-C * -1
095700         END-IF
095800         MOVE BT-CALC-TR-A TO BT-CALC-TR
095900         IF BT-CALC-TR-B > BT-CALC-TR
096000             MOVE BT-CALC-TR-B TO BT-CALC-TR
096100         END-IF
096200         IF BT-CALC-TR-C > BT-CALC-TR
096300             MOVE BT-CALC-TR-C TO BT-CALC-TR
096400         END-IF
096500     END-IF
096600     ADD BT-CALC-TR TO BT-CALC-SUM.
096700*
096800 1615-ATR-ACCUM-EXIT.
096900     EXIT.
097000*
097100 1620-CALC-RSI.
097200*
097300     COMPUTE BT-CALC-START =
097400             BT-CALC-END-IDX - BT-CALC-WINDOW + 1
097500     IF BT-CALC-START < 2
097600         MOVE 'Y' TO BT-CALC-UNDEF-SW
097700         GO TO 1620-EXIT
097800     END-IF
097900     MOVE 'N' TO BT-CALC-UNDEF-SW
098000     MOVE 0 TO BT-CALC-GAIN-SUM BT-CALC-LOSS-SUM
098100     PERFORM 1625-RSI-ACCUM THRU 1625-RSI-ACCUM-EXIT
098200         VARYING BT-WINDOW-IX FROM BT-CALC-START BY 1
098300         UNTIL BT-WINDOW-IX > BT-CALC-END-IDX
098400     COMPUTE BT-CALC-GAIN = BT-CALC-GAIN-SUM / BT-CALC-WINDOW
098500     COMPUTE BT-CALC-LOSS = BT-CALC-LOSS-SUM / BT-CALC-WINDOW
098600     IF BT-CALC-LOSS = 0
098700         MOVE 100 TO BT-CALC-RESULT
098800     ELSE
098900         COMPUTE BT-CALC-RS = BT-CALC-GAIN / BT-CALC-LOSS
099000         COMPUTE BT-CALC-RESULT =
099100                 100 - (100 / (1 + BT-CALC-RS))
099200     END-IF.
099300*
099400 1620-EXIT.
099500     EXIT.
099600*
099700 1625-RSI-ACCUM.
099800*
099900     COMPUTE BT-CALC-DELTA =
100000             BT-BAR-CLOSE(BT-WINDOW-IX) -
100100             BT-BAR-CLOSE(BT-WINDOW-IX - 1)
100200     IF BT-CALC-DELTA > 0
100300         ADD BT-CALC-DELTA TO BT-CALC-GAIN-SUM
100400     ELSE
100500         IF BT-CALC-DELTA < 0
100600             COMPUTE BT-CALC-LOSS-SUM =
100700                     BT-CALC-LOSS-SUM - BT-CALC-DELTA
100800         END-IF
100900     END-IF.
101000*
101100 1625-RSI-ACCUM-EXIT.
101200     EXIT.
101300*
101400 1630-CALC-ROLL-MAX.
101500*
101600     IF BT-CALC-SHIFT-SW = 'Y'
101700         IF BT-CALC-END-IDX <= BT-CALC-WINDOW
101800             MOVE 'Y' TO BT-CALC-UNDEF-SW
101900             GO TO 1630-EXIT
102000         END-IF
102100         COMPUTE BT-CALC-START =
102200                 BT-CALC-END-IDX - BT-CALC-WINDOW
102300         COMPUTE BT-CALC-LOOP-END = BT-CALC-END-IDX - 1
102400     ELSE
102500         IF BT-CALC-END-IDX < BT-CALC-WINDOW
102600             MOVE 'Y' TO BT-CALC-UNDEF-SW
102700             GO TO 1630-EXIT
102800         END-IF
102900         COMPUTE BT-CALC-START =
103000                 BT-CALC-END-IDX - BT-CALC-WINDOW + 1
103100         MOVE BT-CALC-END-IDX TO BT-CALC-LOOP-END
103200     END-IF
103300     MOVE 'N' TO BT-CALC-UNDEF-SW
103400     MOVE BT-BAR-HIGH(BT-CALC-START) TO BT-CALC-MAX
103500     PERFORM 1635-ROLLMAX-ACCUM THRU 1635-ROLLMAX-ACCUM-EXIT
103600         VARYING BT-WINDOW-IX FROM BT-CALC-START BY 1
103700         UNTIL BT-WINDOW-IX > BT-CALC-LOOP-END
103800     MOVE BT-CALC-MAX TO BT-CALC-RESULT.
103900*
104000 1630-EXIT.
104100     EXIT.
104200*
104300 1635-ROLLMAX-ACCUM.
104400*
104500     IF BT-BAR-HIGH(BT-WINDOW-IX) > BT-CALC-MAX
104600         MOVE BT-BAR-HIGH(BT-WINDOW-IX) TO BT-CALC-MAX
104700     END-IF.
104800*
104900 1635-ROLLMAX-ACCUM-EXIT.
105000     EXIT.
105100*
105200 1640-CALC-ROLL-MIN.
105300*
105400     IF BT-CALC-SHIFT-SW = 'Y'
105500         IF BT-CALC-END-IDX <= BT-CALC-WINDOW
105600             MOVE 'Y' TO BT-CALC-UNDEF-SW
105700             GO TO 1640-EXIT
105800         END-IF
105900         COMPUTE BT-CALC-START =
106000                 BT-CALC-END-IDX - BT-CALC-WINDOW
106100         COMPUTE BT-CALC-LOOP-END = BT-CALC-END-IDX - 1
106200     ELSE
106300         IF BT-CALC-END-IDX < BT-CALC-WINDOW
106400             MOVE 'Y' TO BT-CALC-UNDEF-SW
106500             GO TO 1640-EXIT
106600         END-IF
106700         COMPUTE BT-CALC-START =
106800                 BT-CALC-END-IDX - BT-CALC-WINDOW + 1
106900         MOVE BT-CALC-END-IDX TO BT-CALC-LOOP-END
107000     END-IF
107100     MOVE 'N' TO BT-CALC-UNDEF-SW
107200     MOVE BT-BAR-LOW(BT-CALC-START) TO BT-CALC-MIN
107300     PERFORM 1645-ROLLMIN-ACCUM THRU 1645-ROLLMIN-ACCUM-EXIT
107400         VARYING BT-WINDOW-IX FROM BT-CALC-START BY 1
107500         UNTIL BT-WINDOW-IX > BT-CALC-LOOP-END
107600     MOVE BT-CALC-MIN TO BT-CALC-RESULT.
107700*
107800 1640-EXIT.
107900     EXIT.
108000*
108100 1645-ROLLMIN-ACCUM.
108200*
108300     IF BT-BAR-LOW(BT-WINDOW-IX) < BT-CALC-MIN
108400         MOVE BT-BAR-LOW(BT-WINDOW-IX) TO BT-CALC-MIN
108500     END-IF.
108600*
108700 1645-ROLLMIN-ACCUM-EXIT.
108800     EXIT.
108900*
109000 1650-CALC-STDDEV.
109100*
109200     MOVE 0 TO BT-SUM-RETURNS BT-SUM-RETURNS-SQ BT-RETURN-COUNT
109300     PERFORM 1655-STDDEV-ACCUM THRU 1655-STDDEV-ACCUM-EXIT
109400         VARYING BT-SUB FROM 2 BY 1
109500         UNTIL BT-SUB > BT-BAR-COUNT
109600     IF BT-RETURN-COUNT < 2
109700         MOVE 0 TO BT-STDDEV
109800     ELSE
109900         COMPUTE BT-VARIANCE =
110000                 (BT-SUM-RETURNS-SQ -
110100                  ((BT-SUM-RETURNS * BT-SUM-RETURNS) /
110200                    BT-RETURN-COUNT)) /
110300                 (BT-RETURN-COUNT - 1)
110400         IF BT-VARIANCE > 0
110500             COMPUTE BT-STDDEV ROUNDED = BT-VARIANCE ** 0.5
110600         ELSE
110700             MOVE 0 TO BT-STDDEV
110800         END-IF
110900     END-IF.
111000*
111100 1650-EXIT.
111200     EXIT.
111300*
111400 1655-STDDEV-ACCUM.
111500*
111600     IF BT-PV-VALUE(BT-SUB - 1) = 0
111700         GO TO 1655-STDDEV-ACCUM-EXIT
111800     END-IF
111900     COMPUTE BT-PERIOD-RETURN =
112000             (BT-PV-VALUE(BT-SUB) / BT-PV-VALUE(BT-SUB - 1)) - 1
112100     ADD BT-PERIOD-RETURN TO BT-SUM-RETURNS
112200     COMPUTE BT-SUM-RETURNS-SQ =
112300             BT-SUM-RETURNS-SQ +
112400             (BT-PERIOD-RETURN * BT-PERIOD-RETURN)
112500     ADD 1 TO BT-RETURN-COUNT.
112600*
112700 1655-STDDEV-ACCUM-EXIT.
112800     EXIT.
112900*
113000 1660-CALC-MAX-DRAWDOWN.
113100*
113200     MOVE BT-PV-VALUE(1) TO BT-RUNNING-PEAK
113300     MOVE 0 TO BT-MAX-DRAWDOWN
113400     PERFORM 1665-MAXDD-ACCUM THRU 1665-MAXDD-ACCUM-EXIT
113500         VARYING BT-SUB FROM 1 BY 1
113600         UNTIL BT-SUB > BT-BAR-COUNT.
113700*
113800 1660-EXIT.
113900     EXIT.
114000*
114100 1665-MAXDD-ACCUM.
114200*
114300     IF BT-PV-VALUE(BT-SUB) > BT-RUNNING-PEAK
114400         MOVE BT-PV-VALUE(BT-SUB) TO BT-RUNNING-PEAK
114500     END-IF
114600     IF BT-RUNNING-PEAK > 0
114700         COMPUTE BT-DRAWDOWN =
114800                 (BT-RUNNING-PEAK - BT-PV-VALUE(BT-SUB)) /
114900                  BT-RUNNING-PEAK
115000         IF BT-DRAWDOWN > BT-MAX-DRAWDOWN
115100             MOVE BT-DRAWDOWN TO BT-MAX-DRAWDOWN
115200         END-IF
115300     END-IF.
115400*
115500 1665-MAXDD-ACCUM-EXIT.
115600     EXIT.
115700*
